000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             CBLANL06.
000120 AUTHOR.                 R J DUCHARME.
000130 INSTALLATION.           MERRIFIELD DATA CENTER.
000140 DATE-WRITTEN.           11-14-88.
000150 DATE-COMPILED.
000160 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170
000180
000190* ***************************************************************
000200* -  YEAR-END SALES HISTORY ANALYSIS RUN -
000210* READS THE SALES HISTORY DETAIL FILE (ONE LINE PER
000220* ORDER, HEADER LINE FIRST) AND ACCUMULATES REVENUE AND
000230* PROFIT BY REGION, REVENUE BY ITEM, UNITS SOLD BY
000240* COUNTRY, REVENUE BY MONTH, THE FIVE MOST PROFITABLE
000250* ORDERS, AND OVERALL REVENUE STATISTICS FOR THE SALES
000260* ANALYSIS RPT.  REPLACES THE MANUAL TALLY SHEETS FORMERLY
000270* KEPT BY THE SALES DEPT.
000280* ***************************************************************
000290
000300* CHANGE LOG.
000310* ---------------------------------------------------------------
000320* DATE     BY   REQUEST    DESCRIPTION OF CHANGE
000330* -------- ---  ---------  --------------------------------------
000340* 11-14-88 RJD  DP-4471    ORIGINAL PROGRAM WRITTEN AND TESTED.
000350* 12-02-88 RJD  DP-4471    ADDED PROFIT-BY-REGION BREAKDOWN PER
000360*                          SALES MGR REQUEST AT YEAR-END REVIEW.
000370* 03-09-89 GKP  DP-4528    CORRECTED UNITS-SOLD-BY-COUNTRY TOTAL,
000380*                          WAS PICKING UP THE SHIP-DATE COLUMN.
000390* 08-22-90 GKP  DP-4602    ADDED MONTHLY-REVENUE BREAKDOWN TABLE.
000400* 02-14-91 TLM  DP-4655    TOP-FIVE PROFITABLE ORDERS SECTION
000410*                          ADDED TO REPORT PER CONTROLLER'S
000420*                          OFFICE.
000430* 07-01-92 TLM  DP-4711    REVENUE STATISTICS
000440*                          (COUNT/MIN/MAX/AVG/SUM) SECTION ADDED
000450*                          TO END OF REPORT.
000460* 01-18-93 DWK  DP-4790    WIDENED REGION AND COUNTRY TABLES FROM
000470*                          25 TO 50 ENTRIES, WEST COAST EXPANSION.
000480* 06-30-94 DWK  DP-4833    CORRECTED NEGATIVE PROFIT PARSE, LOSS
000490*                          ORDERS WERE POSTING AS POSITIVE PROFIT.
000500* 11-11-95 SLC  DP-4901    CHANGED TOP-FIVE TIE HANDLING TO
000510*                          PRESERVE FIRST-SEEN ORDER PER AUDIT.
000520* 09-08-97 SLC  DP-4977    ANNUAL REVIEW, NO LOGIC CHANGE.
000530* 12-01-98 MRB  Y2K-0031   YEAR 2000 REMEDIATION, CCYYMMDD DATE
000540*                          FIELDS CONFIRMED FOUR-DIGIT CENTURY, NO
000550*                          TWO-DIGIT YEAR STORAGE IN THIS PROGRAM.
000560* 01-11-99 MRB  Y2K-0031   Y2K SIGN-OFF TESTING COMPLETE.
000570* 04-20-01 SLC  DP-5090    RAN AGAINST A FULL-YEAR FILE FOR THE
000580*                          FIRST TIME, RAISED THE REGION/ITEM
000590*                          TABLE LIMIT NOTE, NO CODE CHANGE
000600*                          NEEDED.
000610* 10-15-03 MRB  DP-5180    CORRECTED REVENUE-STATISTICS AVERAGE TO
000620*                          ROUND TO TWO DECIMALS PER AUDIT.
000630* ---------------------------------------------------------------
000640
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730
000740     SELECT SALES-IN
000750     ASSIGN TO SALESIN
000760     ORGANIZATION IS LINE SEQUENTIAL.
000770
000780     SELECT SALES-PRT
000790     ASSIGN TO SALESRPT
000800     ORGANIZATION IS RECORD SEQUENTIAL.
000810
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850
000860* SALES HISTORY DETAIL FILE -- ONE CSV LINE PER ORDER, HEADER
000870* LINE FIRST.  VARIABLE TEXT, SO WE JUST TAKE A GENEROUS FIXED
000880* WORKING WIDTH AND UNSTRING IT IN THE PROCEDURE DIVISION.
000890 FD  SALES-IN
000900     LABEL RECORD IS STANDARD
000910     RECORD CONTAINS 250 CHARACTERS
000920     DATA RECORD IS SALES-IN-REC.
000930
000940 01  SALES-IN-REC.
000950     05  SALES-IN-TEXT           PIC X(200).
000960     05  FILLER                  PIC X(050)    VALUE SPACES.
000970
000980* SALES ANALYSIS REPORT -- SINGLE-PASS SUMMARY, NO PAGE BREAKS.
000990 FD  SALES-PRT
001000     LABEL RECORD IS OMITTED
001010     RECORD CONTAINS 132 CHARACTERS
001020     DATA RECORD IS SALES-PRT-REC.
001030
001040 01  SALES-PRT-REC.
001050     05  SALES-PRT-TEXT          PIC X(130).
001060     05  FILLER                  PIC X(002)    VALUE SPACES.
001070
001080
001090 WORKING-STORAGE SECTION.
001100
001110* STANDALONE COUNTERS AND SWITCHES.
001120 77  REC-CTR                     PIC 9(07) COMP     VALUE ZERO.
001130 77  LINE-CTR                    PIC 9(05) COMP     VALUE ZERO.
001140 77  MORE-RECS                   PIC X(03)          VALUE 'YES'.
001150
001160
001170* ONE PARSED SALES-HISTORY DETAIL RECORD.  FIELD LAYOUT AND
001180* WIDTHS PER THE SALES DEPT FILE SPEC DATED 10-88.
001190 01  SALES-REC.
001200     05  I-REGION                PIC X(30).
001210     05  I-COUNTRY               PIC X(30).
001220     05  I-ITEM-TYPE             PIC X(20).
001230     05  I-SALES-CHANNEL         PIC X(10).
001240         88  CHANNEL-ONLINE           VALUE 'Online'.
001250         88  CHANNEL-OFFLINE          VALUE 'Offline'.
001260     05  I-ORDER-PRIORITY        PIC X(01).
001270         88  PRIORITY-LOW             VALUE 'L'.
001280         88  PRIORITY-MEDIUM          VALUE 'M'.
001290         88  PRIORITY-HIGH            VALUE 'H'.
001300         88  PRIORITY-CRITICAL        VALUE 'C'.
001310     05  I-ORDER-DATE.
001320         10  I-ORDER-CCYY        PIC 9(04).
001330         10  I-ORDER-MM          PIC 9(02).
001340         10  I-ORDER-DD          PIC 9(02).
001350*    Y2K-0031 12-01-98 MRB -- CCYY IS FOUR-DIGIT, NO CENTURY.
001360     05  I-ORDER-DATE-N REDEFINES I-ORDER-DATE
001370                                 PIC 9(08).
001380     05  I-ORDER-ID              PIC 9(10).
001390     05  I-SHIP-DATE.
001400         10  I-SHIP-CCYY         PIC 9(04).
001410         10  I-SHIP-MM           PIC 9(02).
001420         10  I-SHIP-DD           PIC 9(02).
001430     05  I-SHIP-DATE-N  REDEFINES I-SHIP-DATE
001440                                 PIC 9(08).
001450     05  I-UNITS-SOLD            PIC 9(07).
001460     05  I-UNIT-PRICE            PIC 9(07)V99.
001470     05  I-UNIT-COST             PIC 9(07)V99.
001480     05  I-TOTAL-REVENUE         PIC 9(09)V99.
001490     05  I-TOTAL-COST            PIC 9(09)V99.
001500     05  I-TOTAL-PROFIT          PIC S9(09)V99.
001510     05  FILLER                  PIC X(20)          VALUE SPACES.
001520
001530
001540* RAW COMMA-SPLIT FIELDS OFF THE INPUT LINE, BEFORE TRIM/EDIT.
001550 01  RAW-CSV-FIELDS.
001560     05  RAW-REGION              PIC X(30).
001570     05  RAW-COUNTRY             PIC X(30).
001580     05  RAW-ITEM-TYPE           PIC X(20).
001590     05  RAW-CHANNEL             PIC X(10).
001600     05  RAW-PRIORITY            PIC X(01).
001610     05  RAW-ORDER-DATE          PIC X(10).
001620     05  RAW-ORDER-ID            PIC X(10).
001630     05  RAW-SHIP-DATE           PIC X(10).
001640     05  RAW-UNITS               PIC X(07).
001650     05  RAW-UNIT-PRICE          PIC X(10).
001660     05  RAW-UNIT-COST           PIC X(10).
001670     05  RAW-TOT-REVENUE         PIC X(12).
001680     05  RAW-TOT-COST            PIC X(12).
001690     05  RAW-TOT-PROFIT          PIC X(13).
001700     05  FILLER                  PIC X(05)          VALUE SPACES.
001710
001720
001730* GENERAL-PURPOSE TEXT TRIM WORK AREA -- 9700-TRIM-FIELD.
001740 01  TRIM-WORK-AREA.
001750     05  TRIM-SRC                PIC X(30).
001760     05  TRIM-START              PIC 9(02) COMP.
001770     05  TRIM-END                PIC 9(02) COMP.
001780     05  TRIM-LEN                PIC 9(02) COMP.
001790     05  TRIM-RESULT             PIC X(30).
001800     05  FILLER                  PIC X(01)          VALUE SPACE.
001810
001820
001830* DATE-PARSE WORK AREA -- SPLITS M/D/YYYY INTO ZERO-FILLED PIECES.
001840 01  DATE-PARSE-AREA.
001850     05  DATE-RAW-MM             PIC X(02) JUSTIFIED RIGHT.
001860     05  DATE-RAW-DD             PIC X(02) JUSTIFIED RIGHT.
001870     05  DATE-RAW-YYYY           PIC X(04) JUSTIFIED RIGHT.
001880     05  FILLER                  PIC X(01)          VALUE SPACE.
001890
001900
001910* INTEGER-PARSE WORK AREA -- ORDER-ID AND UNITS-SOLD.
001920 01  INT-PARSE-AREA.
001930     05  INT-RAW-10              PIC X(10) JUSTIFIED RIGHT.
001940     05  INT-RAW-07              PIC X(07) JUSTIFIED RIGHT.
001950     05  FILLER                  PIC X(01)          VALUE SPACE.
001960
001970
001980* DECIMAL-PARSE WORK AREA -- 4950-PARSE-DECIMAL-GENERIC HANDLES
001990* UNIT-PRICE, UNIT-COST, TOTAL-REVENUE, TOTAL-COST, TOTAL-PROFIT.
002000* DP-4833 06-30-94 DWK -- ADDED DEC-NEG-SW, LOSS ORDERS (LEADING
002010* '-' ON TOTAL-PROFIT) WERE POSTING AS POSITIVE PROFIT.
002020 01  DECIMAL-PARSE-AREA.
002030     05  DEC-NEG-SW              PIC X(01)          VALUE 'N'.
002040     05  DEC-SRC                 PIC X(13).
002050     05  DEC-SRC2                PIC X(12).
002060     05  DEC-PARSE.
002070         10  DEC-WHOLE           PIC X(09) JUSTIFIED RIGHT.
002080         10  DEC-FRAC            PIC X(02).
002090     05  DEC-VALUE  REDEFINES DEC-PARSE
002100                                 PIC 9(09)V99.
002110     05  DEC-SIGNED              PIC S9(09)V99.
002120     05  FILLER                  PIC X(01)          VALUE SPACE.
002130
002140
002150* REVENUE AND PROFIT BY REGION -- LINEAR LOOKUP-OR-INSERT TABLE,
002160* BOUNDED AT 50 DISTINCT REGIONS PER DP-4790 01-18-93 DWK.
002170 01  C-REGION-CNT                PIC 9(03) COMP     VALUE ZERO.
002180 01  C-REGION-TABLE.
002190     05  C-REGION-ENTRY OCCURS 1 TO 50 TIMES
002200                 DEPENDING ON C-REGION-CNT
002210                 INDEXED BY REGION-IX.
002220         10  C-REGION-KEY        PIC X(30).
002230         10  C-REGION-REVENUE    PIC 9(09)V99       VALUE ZERO.
002240         10  C-REGION-PROFIT     PIC S9(09)V99      VALUE ZERO.
002250
002260
002270* REVENUE BY ITEM TYPE -- SAME LOOKUP-OR-INSERT SHAPE.
002280 01  C-ITEM-CNT                  PIC 9(03) COMP     VALUE ZERO.
002290 01  C-ITEM-TABLE.
002300     05  C-ITEM-ENTRY   OCCURS 1 TO 50 TIMES
002310                 DEPENDING ON C-ITEM-CNT
002320                 INDEXED BY ITEM-IX.
002330         10  C-ITEM-KEY          PIC X(20).
002340         10  C-ITEM-REVENUE      PIC 9(09)V99       VALUE ZERO.
002350
002360
002370* UNITS SOLD BY COUNTRY.  DP-4528 03-09-89 GKP -- CORRECTED TO
002380* PICK UP I-UNITS-SOLD, NOT THE SHIP-DATE COLUMN.
002390 01  C-COUNTRY-CNT               PIC 9(03) COMP     VALUE ZERO.
002400 01  C-COUNTRY-TABLE.
002410     05  C-COUNTRY-ENTRY OCCURS 1 TO 50 TIMES
002420                 DEPENDING ON C-COUNTRY-CNT
002430                 INDEXED BY COUNTRY-IX.
002440         10  C-COUNTRY-KEY       PIC X(30).
002450         10  C-COUNTRY-UNITS     PIC 9(09) COMP     VALUE ZERO.
002460
002470
002480* MONTHLY REVENUE -- KEYED ON CCYYMM.  DP-4602 08-22-90 GKP.
002490 01  C-MONTH-CNT                 PIC 9(03) COMP     VALUE ZERO.
002500 01  C-MONTH-TABLE.
002510     05  C-MONTH-ENTRY  OCCURS 1 TO 50 TIMES
002520                 DEPENDING ON C-MONTH-CNT
002530                 INDEXED BY MONTH-IX.
002540         10  C-MONTH-KEY         PIC 9(06).
002550         10  C-MONTH-REVENUE     PIC 9(09)V99       VALUE ZERO.
002560
002570
002580* BUILDS/SPLITS THE CCYYMM MONTH KEY FOR TABLE LOOKUP AND FOR
002590* PRINTING THE CCYY-MM FORM ON THE REPORT.
002600 01  MONTH-KEY-BUILD.
002610     05  MKB-CCYY                PIC 9(04).
002620     05  MKB-MM                  PIC 9(02).
002630     05  FILLER                  PIC X(01)          VALUE SPACE.
002640 01  MONTH-KEY-BUILD-N REDEFINES MONTH-KEY-BUILD
002650                                 PIC 9(06).
002660 01  MONTH-DISPLAY               PIC X(07).
002670
002680
002690* TOP FIVE PROFITABLE ORDERS.  DP-4655 02-14-91 TLM -- ADDED.
002700* DP-4901 11-11-95 SLC -- STABLE ON TIES, FIRST-SEEN ORDER KEPT
002710* AT THE TOP OF A TIE (BUBBLE-UP STOPS ON NOT-GREATER-THAN).
002720 01  C-TOPN-CNT                  PIC 9(01) COMP     VALUE ZERO.
002730 01  C-TOPN-TABLE.
002740     05  C-TOPN-ENTRY   OCCURS 5 TIMES
002750                 INDEXED BY TOPN-IX.
002760         10  C-TOPN-ORDER-ID     PIC 9(10)          VALUE ZERO.
002770         10  C-TOPN-COUNTRY      PIC X(30)          VALUE SPACES.
002780         10  C-TOPN-ITEM-TYPE    PIC X(20)          VALUE SPACES.
002790         10  C-TOPN-PROFIT       PIC S9(09)V99      VALUE ZERO.
002800
002810 01  C-TOPN-SAVE.
002820     05  C-TOPN-SAVE-ORDER-ID    PIC 9(10).
002830     05  C-TOPN-SAVE-COUNTRY     PIC X(30).
002840     05  C-TOPN-SAVE-ITEM-TYPE   PIC X(20).
002850     05  C-TOPN-SAVE-PROFIT      PIC S9(09)V99.
002860     05  FILLER                  PIC X(01)          VALUE SPACE.
002870
002880 01  TOPN-LINE-PARTS.
002890     05  TOPN-ORDERID-TXT        PIC X(20).
002900     05  TOPN-ORDERID-LEN        PIC 9(02) COMP.
002910     05  TOPN-COUNTRY-TXT        PIC X(30).
002920     05  TOPN-COUNTRY-LEN        PIC 9(02) COMP.
002930     05  TOPN-ITEM-TXT           PIC X(20).
002940     05  TOPN-ITEM-LEN           PIC 9(02) COMP.
002950     05  TOPN-PROFIT-TXT         PIC X(20).
002960     05  TOPN-PROFIT-LEN         PIC 9(02) COMP.
002970     05  FILLER                  PIC X(01)          VALUE SPACE.
002980
002990
003000* GRAND TOTALS AND REVENUE STATISTICS.  DP-4711 07-01-92 TLM.
003010* DP-5180 10-15-03 MRB -- AVERAGE NOW ROUNDS TO TWO DECIMALS.
003020 01  C-GT-REVENUE                PIC 9(11)V99       VALUE ZERO.
003030 01  C-GT-PROFIT                 PIC S9(11)V99      VALUE ZERO.
003040
003050 01  STATISTICS-AREA.
003060     05  C-STAT-COUNT            PIC 9(09) COMP     VALUE ZERO.
003070     05  C-STAT-MIN              PIC 9(09)V99       VALUE ZERO.
003080     05  C-STAT-MAX              PIC 9(09)V99       VALUE ZERO.
003090     05  C-STAT-SUM              PIC 9(11)V99       VALUE ZERO.
003100     05  C-STAT-AVG              PIC 9(09)V99       VALUE ZERO.
003110     05  FILLER                  PIC X(01)          VALUE SPACE.
003120
003130
003140* EDIT/TRIM WORK AREA FOR REPORT-PHASE NUMBER FORMATTING.
003150 01  FMT-WORK-AREA.
003160     05  FMT-AMOUNT-IN           PIC S9(11)V99.
003170     05  FMT-ED-AMOUNT           PIC -(10)9.99.
003180     05  FMT-INT-IN              PIC 9(10).
003190     05  FMT-ED-INT              PIC Z(9)9.
003200     05  FMT-RESULT              PIC X(20).
003210     05  FMT-START               PIC 9(02) COMP.
003220     05  FMT-LEN                 PIC 9(02) COMP.
003230     05  FILLER                  PIC X(01)          VALUE SPACE.
003240
003250
003260* ONE LINE BUFFER FOR EVERY LINE WRITTEN TO THE REPORT -- ALL
003270* WRITES GO THROUGH 9800-WRITE-LINE.
003280 01  LINE-BUFFER.
003290     05  LINE-BUFFER-TEXT        PIC X(130).
003300     05  FILLER                  PIC X(002)         VALUE SPACES.
003310
003320 01  ADV-LINES                   PIC 9(01) COMP     VALUE 1.
003330
003340
003350 PROCEDURE DIVISION.
003360
003370* ***************************************************************
003380* 0000-CBLANL06 -- MAINLINE.
003390* ***************************************************************
003400 0000-CBLANL06.
003410
003420     PERFORM 1000-INIT.
003430     PERFORM 2000-MAINLINE
003440         UNTIL MORE-RECS = 'NO'.
003450     PERFORM 3000-CLOSING.
003460     STOP RUN.
003470
003480
003490* ***************************************************************
003500* 1000-INIT -- OPEN FILES, DISCARD HEADER LINE, PRIME READ.
003510* ***************************************************************
003520 1000-INIT.
003530
003540     OPEN INPUT  SALES-IN.
003550     OPEN OUTPUT SALES-PRT.
003560
003570     PERFORM 9000-READ.
003580*     LINE 1 OF THE FILE IS ALWAYS THE CSV HEADER -- DISCARD IT
003590*     AND READ THE FIRST DATA LINE BEFORE ENTERING THE MAINLINE.
003600     IF MORE-RECS = 'YES'
003610         PERFORM 9000-READ
003620     END-IF.
003630
003640
003650* ***************************************************************
003660* 2000-MAINLINE -- ONE PASS PER DETAIL LINE.
003670* ***************************************************************
003680 2000-MAINLINE.
003690
003700     IF SALES-IN-TEXT NOT = SPACES
003710         PERFORM 4000-PARSE-LINE
003720         PERFORM 5000-ANALYZE-RECORD
003730         ADD 1 TO REC-CTR
003740     END-IF.
003750     PERFORM 9000-READ.
003760
003770
003780* ***************************************************************
003790* 3000-CLOSING -- FINISH STATISTICS, PRINT REPORT, CLOSE OUT.
003800* ***************************************************************
003810 3000-CLOSING.
003820
003830     PERFORM 5700-FINALIZE-STATS.
003840     PERFORM 8000-REPORT-PHASE.
003850
003860     CLOSE SALES-IN.
003870     CLOSE SALES-PRT.
003880
003890     DISPLAY 'CBLANL06 - RECORDS PROCESSED: ' REC-CTR
003900              ' REPORT LINES WRITTEN: ' LINE-CTR.
003910
003920
003930* ***************************************************************
003940* 9000-READ -- READ NEXT SALES HISTORY LINE.
003950* ***************************************************************
003960 9000-READ.
003970
003980     READ SALES-IN
003990         AT END
004000             MOVE 'NO' TO MORE-RECS
004010     END-READ.
004020
004030
004040* ***************************************************************
004050* 4000-PARSE-LINE -- SPLIT ONE CSV LINE INTO SALES-REC.
004060* FIELD ORDER IS FIXED PER THE SALES DEPT FILE SPEC:
004070* REGION,COUNTRY,ITEM-TYPE,CHANNEL,PRIORITY,ORDER-DATE,
004080* ORDER-ID,SHIP-DATE,UNITS,PRICE,COST,REVENUE,COST,PROFIT.
004090* ***************************************************************
004100 4000-PARSE-LINE.
004110
004120     UNSTRING SALES-IN-TEXT DELIMITED BY ','
004130         INTO RAW-REGION      RAW-COUNTRY     RAW-ITEM-TYPE
004140              RAW-CHANNEL     RAW-PRIORITY    RAW-ORDER-DATE
004150              RAW-ORDER-ID    RAW-SHIP-DATE   RAW-UNITS
004160              RAW-UNIT-PRICE  RAW-UNIT-COST   RAW-TOT-REVENUE
004170              RAW-TOT-COST    RAW-TOT-PROFIT
004180     END-UNSTRING.
004190
004200     PERFORM 4010-TRIM-REGION.
004210     PERFORM 4020-TRIM-COUNTRY.
004220     PERFORM 4030-TRIM-ITEM-TYPE.
004230     PERFORM 4040-TRIM-CHANNEL.
004240     PERFORM 4050-TRIM-PRIORITY.
004250     PERFORM 4100-PARSE-ORDER-DATE.
004260     PERFORM 4200-PARSE-SHIP-DATE.
004270     PERFORM 4300-PARSE-ORDER-ID.
004280     PERFORM 4400-PARSE-UNITS-SOLD.
004290     PERFORM 4500-PARSE-UNIT-PRICE.
004300     PERFORM 4600-PARSE-UNIT-COST.
004310     PERFORM 4700-PARSE-TOTAL-REVENUE.
004320     PERFORM 4800-PARSE-TOTAL-COST.
004330     PERFORM 4900-PARSE-TOTAL-PROFIT.
004340
004350
004360 4010-TRIM-REGION.
004370
004380     MOVE RAW-REGION TO TRIM-SRC.
004390     PERFORM 9700-TRIM-FIELD.
004400     MOVE TRIM-RESULT TO I-REGION.
004410
004420
004430 4020-TRIM-COUNTRY.
004440
004450     MOVE RAW-COUNTRY TO TRIM-SRC.
004460     PERFORM 9700-TRIM-FIELD.
004470     MOVE TRIM-RESULT TO I-COUNTRY.
004480
004490
004500 4030-TRIM-ITEM-TYPE.
004510
004520     MOVE RAW-ITEM-TYPE TO TRIM-SRC.
004530     PERFORM 9700-TRIM-FIELD.
004540     MOVE TRIM-RESULT TO I-ITEM-TYPE.
004550
004560
004570 4040-TRIM-CHANNEL.
004580
004590     MOVE RAW-CHANNEL TO TRIM-SRC.
004600     PERFORM 9700-TRIM-FIELD.
004610     MOVE TRIM-RESULT TO I-SALES-CHANNEL.
004620
004630
004640 4050-TRIM-PRIORITY.
004650
004660     MOVE RAW-PRIORITY TO TRIM-SRC.
004670     PERFORM 9700-TRIM-FIELD.
004680     MOVE TRIM-RESULT TO I-ORDER-PRIORITY.
004690
004700
004710 4100-PARSE-ORDER-DATE.
004720
004730     MOVE RAW-ORDER-DATE TO TRIM-SRC.
004740     PERFORM 9700-TRIM-FIELD.
004750     UNSTRING TRIM-RESULT (1:TRIM-LEN) DELIMITED BY '/'
004760         INTO DATE-RAW-MM  DATE-RAW-DD  DATE-RAW-YYYY
004770     END-UNSTRING.
004780     INSPECT DATE-RAW-MM   REPLACING LEADING SPACE BY ZERO.
004790     INSPECT DATE-RAW-DD   REPLACING LEADING SPACE BY ZERO.
004800     INSPECT DATE-RAW-YYYY REPLACING LEADING SPACE BY ZERO.
004810     MOVE DATE-RAW-MM   TO I-ORDER-MM.
004820     MOVE DATE-RAW-DD   TO I-ORDER-DD.
004830     MOVE DATE-RAW-YYYY TO I-ORDER-CCYY.
004840
004850
004860 4200-PARSE-SHIP-DATE.
004870
004880     MOVE RAW-SHIP-DATE TO TRIM-SRC.
004890     PERFORM 9700-TRIM-FIELD.
004900     UNSTRING TRIM-RESULT (1:TRIM-LEN) DELIMITED BY '/'
004910         INTO DATE-RAW-MM  DATE-RAW-DD  DATE-RAW-YYYY
004920     END-UNSTRING.
004930     INSPECT DATE-RAW-MM   REPLACING LEADING SPACE BY ZERO.
004940     INSPECT DATE-RAW-DD   REPLACING LEADING SPACE BY ZERO.
004950     INSPECT DATE-RAW-YYYY REPLACING LEADING SPACE BY ZERO.
004960     MOVE DATE-RAW-MM   TO I-SHIP-MM.
004970     MOVE DATE-RAW-DD   TO I-SHIP-DD.
004980     MOVE DATE-RAW-YYYY TO I-SHIP-CCYY.
004990
005000
005010 4300-PARSE-ORDER-ID.
005020
005030     MOVE RAW-ORDER-ID TO TRIM-SRC.
005040     PERFORM 9700-TRIM-FIELD.
005050     MOVE SPACES TO INT-RAW-10.
005060     MOVE TRIM-RESULT (1:TRIM-LEN) TO INT-RAW-10.
005070     INSPECT INT-RAW-10 REPLACING LEADING SPACE BY ZERO.
005080     MOVE INT-RAW-10 TO I-ORDER-ID.
005090
005100
005110 4400-PARSE-UNITS-SOLD.
005120
005130     MOVE RAW-UNITS TO TRIM-SRC.
005140     PERFORM 9700-TRIM-FIELD.
005150     MOVE SPACES TO INT-RAW-07.
005160     MOVE TRIM-RESULT (1:TRIM-LEN) TO INT-RAW-07.
005170     INSPECT INT-RAW-07 REPLACING LEADING SPACE BY ZERO.
005180     MOVE INT-RAW-07 TO I-UNITS-SOLD.
005190
005200
005210 4500-PARSE-UNIT-PRICE.
005220
005230     MOVE RAW-UNIT-PRICE TO TRIM-SRC.
005240     PERFORM 9700-TRIM-FIELD.
005250     MOVE SPACES TO DEC-SRC.
005260     MOVE TRIM-RESULT (1:TRIM-LEN) TO DEC-SRC.
005270     PERFORM 4950-PARSE-DECIMAL-GENERIC THRU 4950-EXIT.
005280     MOVE DEC-SIGNED TO I-UNIT-PRICE.
005290
005300
005310 4600-PARSE-UNIT-COST.
005320
005330     MOVE RAW-UNIT-COST TO TRIM-SRC.
005340     PERFORM 9700-TRIM-FIELD.
005350     MOVE SPACES TO DEC-SRC.
005360     MOVE TRIM-RESULT (1:TRIM-LEN) TO DEC-SRC.
005370     PERFORM 4950-PARSE-DECIMAL-GENERIC THRU 4950-EXIT.
005380     MOVE DEC-SIGNED TO I-UNIT-COST.
005390
005400
005410 4700-PARSE-TOTAL-REVENUE.
005420
005430     MOVE RAW-TOT-REVENUE TO TRIM-SRC.
005440     PERFORM 9700-TRIM-FIELD.
005450     MOVE SPACES TO DEC-SRC.
005460     MOVE TRIM-RESULT (1:TRIM-LEN) TO DEC-SRC.
005470     PERFORM 4950-PARSE-DECIMAL-GENERIC THRU 4950-EXIT.
005480     MOVE DEC-SIGNED TO I-TOTAL-REVENUE.
005490
005500
005510 4800-PARSE-TOTAL-COST.
005520
005530     MOVE RAW-TOT-COST TO TRIM-SRC.
005540     PERFORM 9700-TRIM-FIELD.
005550     MOVE SPACES TO DEC-SRC.
005560     MOVE TRIM-RESULT (1:TRIM-LEN) TO DEC-SRC.
005570     PERFORM 4950-PARSE-DECIMAL-GENERIC THRU 4950-EXIT.
005580     MOVE DEC-SIGNED TO I-TOTAL-COST.
005590
005600
005610* DP-4833 06-30-94 DWK -- TOTAL-PROFIT MAY ARRIVE WITH A LEADING
005620* '-' FOR A LOSS ORDER.  4950 BELOW STRIPS AND REAPPLIES THE SIGN.
005630 4900-PARSE-TOTAL-PROFIT.
005640
005650     MOVE RAW-TOT-PROFIT TO TRIM-SRC.
005660     PERFORM 9700-TRIM-FIELD.
005670     MOVE SPACES TO DEC-SRC.
005680     MOVE TRIM-RESULT (1:TRIM-LEN) TO DEC-SRC.
005690     PERFORM 4950-PARSE-DECIMAL-GENERIC THRU 4950-EXIT.
005700     MOVE DEC-SIGNED TO I-TOTAL-PROFIT.
005710
005720
005730* ***************************************************************
005740* 4950-PARSE-DECIMAL-GENERIC -- SHARED BY 4500 THRU 4900.
005750* CALLER LOADS DEC-SRC; RETURNS THE SIGNED VALUE IN DEC-SIGNED.
005760* ***************************************************************
005770 4950-PARSE-DECIMAL-GENERIC.
005780
005790     IF DEC-SRC = SPACES
005800         MOVE ZERO TO DEC-SIGNED
005810         GO TO 4950-EXIT
005820     END-IF.
005830
005840     IF DEC-SRC (1:1) = '-'
005850         MOVE 'Y' TO DEC-NEG-SW
005860         MOVE DEC-SRC (2:12) TO DEC-SRC2
005870     ELSE
005880         MOVE 'N' TO DEC-NEG-SW
005890         MOVE DEC-SRC TO DEC-SRC2
005900     END-IF.
005910
005920     UNSTRING DEC-SRC2 DELIMITED BY '.'
005930         INTO DEC-WHOLE  DEC-FRAC
005940     END-UNSTRING.
005950     INSPECT DEC-WHOLE REPLACING LEADING  SPACE BY ZERO.
005960     INSPECT DEC-FRAC  REPLACING TRAILING SPACE BY ZERO.
005970
005980     IF DEC-NEG-SW = 'Y'
005990         COMPUTE DEC-SIGNED = 0 - DEC-VALUE
006000     ELSE
006010         MOVE DEC-VALUE TO DEC-SIGNED
006020     END-IF.
006030 4950-EXIT.
006040     EXIT.
006050
006060
006070* ***************************************************************
006080* 9700-TRIM-FIELD -- STRIP LEADING/TRAILING SPACES FROM TRIM-SRC.
006090* RESULT LEFT-JUSTIFIED IN TRIM-RESULT, LENGTH IN TRIM-LEN.
006100* ***************************************************************
006110 9700-TRIM-FIELD.
006120
006130     MOVE SPACES TO TRIM-RESULT.
006140     MOVE 1  TO TRIM-START.
006150     MOVE 30 TO TRIM-END.
006160
006170     PERFORM 9710-FIND-START THRU 9710-EXIT
006180         UNTIL TRIM-START > 30
006190         OR TRIM-SRC (TRIM-START:1) NOT = SPACE.
006200
006210     IF TRIM-START > 30
006220         MOVE 1 TO TRIM-START
006230         MOVE 0 TO TRIM-END
006240     ELSE
006250         PERFORM 9720-FIND-END THRU 9720-EXIT
006260             UNTIL TRIM-END < TRIM-START
006270             OR TRIM-SRC (TRIM-END:1) NOT = SPACE
006280     END-IF.
006290
006300     IF TRIM-END >= TRIM-START
006310         COMPUTE TRIM-LEN = TRIM-END - TRIM-START + 1
006320         MOVE TRIM-SRC (TRIM-START:TRIM-LEN) TO TRIM-RESULT
006330     ELSE
006340         MOVE 0 TO TRIM-LEN
006350     END-IF.
006360
006370
006380 9710-FIND-START.
006390
006400     ADD 1 TO TRIM-START.
006410 9710-EXIT.
006420     EXIT.
006430
006440
006450 9720-FIND-END.
006460
006470     SUBTRACT 1 FROM TRIM-END.
006480 9720-EXIT.
006490     EXIT.
006500
006510
006520* ***************************************************************
006530* 5000-ANALYZE-RECORD -- ACCUMULATE ONE PARSED RECORD INTO ALL
006540* GRAND TOTALS AND BREAKDOWN TABLES.
006550* ***************************************************************
006560 5000-ANALYZE-RECORD.
006570
006580     ADD I-TOTAL-REVENUE TO C-GT-REVENUE.
006590     ADD I-TOTAL-PROFIT  TO C-GT-PROFIT.
006600
006610     PERFORM 5100-UPDATE-REGION-TABLE.
006620     PERFORM 5200-UPDATE-ITEM-TABLE.
006630     PERFORM 5300-UPDATE-COUNTRY-TABLE.
006640     PERFORM 5400-UPDATE-MONTH-TABLE.
006650     PERFORM 5500-UPDATE-TOPN-TABLE.
006660     PERFORM 5600-UPDATE-STATISTICS.
006670
006680
006690* ***************************************************************
006700* 5100-UPDATE-REGION-TABLE -- LOOKUP-OR-INSERT ON I-REGION.
006710* ***************************************************************
006720 5100-UPDATE-REGION-TABLE.
006730
006740     SET REGION-IX TO 1.
006750     SEARCH C-REGION-ENTRY
006760         AT END
006770             PERFORM 5110-INSERT-REGION
006780         WHEN C-REGION-KEY (REGION-IX) = I-REGION
006790             PERFORM 5120-ADD-REGION
006800     END-SEARCH.
006810
006820
006830 5110-INSERT-REGION.
006840
006850     IF C-REGION-CNT < 50
006860         ADD 1 TO C-REGION-CNT
006870         SET REGION-IX TO C-REGION-CNT
006880         MOVE I-REGION        TO C-REGION-KEY (REGION-IX)
006890         MOVE I-TOTAL-REVENUE TO C-REGION-REVENUE (REGION-IX)
006900         MOVE I-TOTAL-PROFIT  TO C-REGION-PROFIT (REGION-IX)
006910     END-IF.
006920
006930
006940 5120-ADD-REGION.
006950
006960     ADD I-TOTAL-REVENUE TO C-REGION-REVENUE (REGION-IX).
006970     ADD I-TOTAL-PROFIT  TO C-REGION-PROFIT  (REGION-IX).
006980
006990
007000* ***************************************************************
007010* 5200-UPDATE-ITEM-TABLE -- LOOKUP-OR-INSERT ON I-ITEM-TYPE.
007020* ***************************************************************
007030 5200-UPDATE-ITEM-TABLE.
007040
007050     SET ITEM-IX TO 1.
007060     SEARCH C-ITEM-ENTRY
007070         AT END
007080             PERFORM 5210-INSERT-ITEM
007090         WHEN C-ITEM-KEY (ITEM-IX) = I-ITEM-TYPE
007100             PERFORM 5220-ADD-ITEM
007110     END-SEARCH.
007120
007130
007140 5210-INSERT-ITEM.
007150
007160     IF C-ITEM-CNT < 50
007170         ADD 1 TO C-ITEM-CNT
007180         SET ITEM-IX TO C-ITEM-CNT
007190         MOVE I-ITEM-TYPE     TO C-ITEM-KEY (ITEM-IX)
007200         MOVE I-TOTAL-REVENUE TO C-ITEM-REVENUE (ITEM-IX)
007210     END-IF.
007220
007230
007240 5220-ADD-ITEM.
007250
007260     ADD I-TOTAL-REVENUE TO C-ITEM-REVENUE (ITEM-IX).
007270
007280
007290* ***************************************************************
007300* 5300-UPDATE-COUNTRY-TABLE -- LOOKUP-OR-INSERT ON I-COUNTRY.
007310* ***************************************************************
007320 5300-UPDATE-COUNTRY-TABLE.
007330
007340     SET COUNTRY-IX TO 1.
007350     SEARCH C-COUNTRY-ENTRY
007360         AT END
007370             PERFORM 5310-INSERT-COUNTRY
007380         WHEN C-COUNTRY-KEY (COUNTRY-IX) = I-COUNTRY
007390             PERFORM 5320-ADD-COUNTRY
007400     END-SEARCH.
007410
007420
007430 5310-INSERT-COUNTRY.
007440
007450     IF C-COUNTRY-CNT < 50
007460         ADD 1 TO C-COUNTRY-CNT
007470         SET COUNTRY-IX TO C-COUNTRY-CNT
007480         MOVE I-COUNTRY     TO C-COUNTRY-KEY (COUNTRY-IX)
007490         MOVE I-UNITS-SOLD  TO C-COUNTRY-UNITS (COUNTRY-IX)
007500     END-IF.
007510
007520
007530 5320-ADD-COUNTRY.
007540
007550     ADD I-UNITS-SOLD TO C-COUNTRY-UNITS (COUNTRY-IX).
007560
007570
007580* ***************************************************************
007590* 5400-UPDATE-MONTH-TABLE -- LOOKUP-OR-INSERT ON ORDER CCYYMM.
007600* ***************************************************************
007610 5400-UPDATE-MONTH-TABLE.
007620
007630     MOVE I-ORDER-CCYY TO MKB-CCYY.
007640     MOVE I-ORDER-MM   TO MKB-MM.
007650
007660     SET MONTH-IX TO 1.
007670     SEARCH C-MONTH-ENTRY
007680         AT END
007690             PERFORM 5410-INSERT-MONTH
007700         WHEN C-MONTH-KEY (MONTH-IX) = MONTH-KEY-BUILD-N
007710             PERFORM 5420-ADD-MONTH
007720     END-SEARCH.
007730
007740
007750 5410-INSERT-MONTH.
007760
007770     IF C-MONTH-CNT < 50
007780         ADD 1 TO C-MONTH-CNT
007790         SET MONTH-IX TO C-MONTH-CNT
007800         MOVE MONTH-KEY-BUILD-N TO C-MONTH-KEY (MONTH-IX)
007810         MOVE I-TOTAL-REVENUE   TO C-MONTH-REVENUE (MONTH-IX)
007820     END-IF.
007830
007840
007850 5420-ADD-MONTH.
007860
007870     ADD I-TOTAL-REVENUE TO C-MONTH-REVENUE (MONTH-IX).
007880
007890
007900* ***************************************************************
007910* 5500-UPDATE-TOPN-TABLE -- KEEP THE FIVE MOST PROFITABLE ORDERS,
007920* DESCENDING BY PROFIT, TIES KEEP FIRST-SEEN ORDER (DP-4901).
007930* ***************************************************************
007940 5500-UPDATE-TOPN-TABLE.
007950
007960     IF C-TOPN-CNT < 5
007970         PERFORM 5510-TOPN-APPEND
007980     ELSE
007990         IF I-TOTAL-PROFIT > C-TOPN-PROFIT (5)
008000             PERFORM 5520-TOPN-REPLACE-LAST
008010         END-IF
008020     END-IF.
008030
008040
008050 5510-TOPN-APPEND.
008060
008070     ADD 1 TO C-TOPN-CNT.
008080     SET TOPN-IX TO C-TOPN-CNT.
008090     PERFORM 5530-TOPN-STORE.
008100     PERFORM 5540-TOPN-BUBBLE-UP.
008110
008120
008130 5520-TOPN-REPLACE-LAST.
008140
008150     SET TOPN-IX TO 5.
008160     PERFORM 5530-TOPN-STORE.
008170     PERFORM 5540-TOPN-BUBBLE-UP.
008180
008190
008200 5530-TOPN-STORE.
008210
008220     MOVE I-ORDER-ID     TO C-TOPN-ORDER-ID (TOPN-IX).
008230     MOVE I-COUNTRY      TO C-TOPN-COUNTRY (TOPN-IX).
008240     MOVE I-ITEM-TYPE    TO C-TOPN-ITEM-TYPE (TOPN-IX).
008250     MOVE I-TOTAL-PROFIT TO C-TOPN-PROFIT (TOPN-IX).
008260
008270
008280 5540-TOPN-BUBBLE-UP.
008290
008300     PERFORM 5541-TOPN-SWAP-STEP THRU 5541-EXIT
008310         UNTIL TOPN-IX = 1
008320         OR C-TOPN-PROFIT (TOPN-IX)
008330            NOT > C-TOPN-PROFIT (TOPN-IX - 1).
008340
008350
008360 5541-TOPN-SWAP-STEP.
008370
008380     PERFORM 5550-TOPN-EXCHANGE.
008390     SET TOPN-IX DOWN BY 1.
008400 5541-EXIT.
008410     EXIT.
008420
008430
008440 5550-TOPN-EXCHANGE.
008450
008460     MOVE C-TOPN-ORDER-ID  (TOPN-IX) TO C-TOPN-SAVE-ORDER-ID.
008470     MOVE C-TOPN-COUNTRY   (TOPN-IX) TO C-TOPN-SAVE-COUNTRY.
008480     MOVE C-TOPN-ITEM-TYPE (TOPN-IX) TO C-TOPN-SAVE-ITEM-TYPE.
008490     MOVE C-TOPN-PROFIT    (TOPN-IX) TO C-TOPN-SAVE-PROFIT.
008500
008510     MOVE C-TOPN-ORDER-ID  (TOPN-IX - 1)
008520                               TO C-TOPN-ORDER-ID (TOPN-IX).
008530     MOVE C-TOPN-COUNTRY   (TOPN-IX - 1)
008540                               TO C-TOPN-COUNTRY (TOPN-IX).
008550     MOVE C-TOPN-ITEM-TYPE (TOPN-IX - 1)
008560                               TO C-TOPN-ITEM-TYPE (TOPN-IX).
008570     MOVE C-TOPN-PROFIT    (TOPN-IX - 1)
008580                               TO C-TOPN-PROFIT (TOPN-IX).
008590
008600     MOVE C-TOPN-SAVE-ORDER-ID  TO C-TOPN-ORDER-ID  (TOPN-IX - 1).
008610     MOVE C-TOPN-SAVE-COUNTRY   TO C-TOPN-COUNTRY   (TOPN-IX - 1).
008620     MOVE C-TOPN-SAVE-ITEM-TYPE TO C-TOPN-ITEM-TYPE (TOPN-IX - 1).
008630     MOVE C-TOPN-SAVE-PROFIT    TO C-TOPN-PROFIT    (TOPN-IX - 1).
008640
008650
008660* ***************************************************************
008670* 5600-UPDATE-STATISTICS -- RUNNING COUNT/MIN/MAX/SUM ON REVENUE.
008680* ***************************************************************
008690 5600-UPDATE-STATISTICS.
008700
008710     ADD 1 TO C-STAT-COUNT.
008720     ADD I-TOTAL-REVENUE TO C-STAT-SUM.
008730
008740     IF C-STAT-COUNT = 1
008750         MOVE I-TOTAL-REVENUE TO C-STAT-MIN
008760         MOVE I-TOTAL-REVENUE TO C-STAT-MAX
008770     ELSE
008780         IF I-TOTAL-REVENUE < C-STAT-MIN
008790             MOVE I-TOTAL-REVENUE TO C-STAT-MIN
008800         END-IF
008810         IF I-TOTAL-REVENUE > C-STAT-MAX
008820             MOVE I-TOTAL-REVENUE TO C-STAT-MAX
008830         END-IF
008840     END-IF.
008850
008860
008870* ***************************************************************
008880* 5700-FINALIZE-STATS -- AVERAGE = SUM / COUNT, ROUNDED (DP-5180).
008890* ***************************************************************
008900 5700-FINALIZE-STATS.
008910
008920     IF C-STAT-COUNT > 0
008930         COMPUTE C-STAT-AVG ROUNDED = C-STAT-SUM / C-STAT-COUNT
008940     END-IF.
008950
008960
008970* ***************************************************************
008980* 8000-REPORT-PHASE -- WRITE THE TEN REPORT SECTIONS IN ORDER.
008990* ***************************************************************
009000 8000-REPORT-PHASE.
009010
009020     PERFORM 8010-WRITE-TITLE.
009030     PERFORM 8020-WRITE-TOTAL-REVENUE.
009040     PERFORM 8030-WRITE-TOTAL-PROFIT.
009050     PERFORM 8040-WRITE-REVENUE-BY-REGION.
009060     PERFORM 8050-WRITE-PROFIT-BY-REGION.
009070     PERFORM 8060-WRITE-REVENUE-BY-ITEM.
009080     PERFORM 8070-WRITE-UNITS-BY-COUNTRY.
009090     PERFORM 8080-WRITE-MONTHLY-REVENUE.
009100     PERFORM 8090-WRITE-TOP5-ORDERS.
009110     PERFORM 8100-WRITE-REVENUE-STATS.
009120
009130
009140 8010-WRITE-TITLE.
009150
009160     MOVE SPACES TO LINE-BUFFER-TEXT.
009170     MOVE '=== SALES ANALYSIS REPORT ===' TO LINE-BUFFER-TEXT.
009180     MOVE 1 TO ADV-LINES.
009190     PERFORM 9800-WRITE-LINE.
009200
009210
009220 8020-WRITE-TOTAL-REVENUE.
009230
009240     MOVE C-GT-REVENUE TO FMT-AMOUNT-IN.
009250     PERFORM 8900-FORMAT-AMOUNT.
009260     MOVE SPACES TO LINE-BUFFER-TEXT.
009270     STRING 'Total Revenue: ' DELIMITED BY SIZE
009280            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
009290         INTO LINE-BUFFER-TEXT
009300     END-STRING.
009310     MOVE 2 TO ADV-LINES.
009320     PERFORM 9800-WRITE-LINE.
009330
009340
009350 8030-WRITE-TOTAL-PROFIT.
009360
009370     MOVE C-GT-PROFIT TO FMT-AMOUNT-IN.
009380     PERFORM 8900-FORMAT-AMOUNT.
009390     MOVE SPACES TO LINE-BUFFER-TEXT.
009400     STRING 'Total Profit: ' DELIMITED BY SIZE
009410            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
009420         INTO LINE-BUFFER-TEXT
009430     END-STRING.
009440     MOVE 2 TO ADV-LINES.
009450     PERFORM 9800-WRITE-LINE.
009460
009470
009480 8040-WRITE-REVENUE-BY-REGION.
009490
009500     MOVE SPACES TO LINE-BUFFER-TEXT.
009510     MOVE 'Revenue By Region:' TO LINE-BUFFER-TEXT.
009520     MOVE 2 TO ADV-LINES.
009530     PERFORM 9800-WRITE-LINE.
009540     PERFORM 8041-REGION-REVENUE-LINE THRU 8041-EXIT
009550         VARYING REGION-IX FROM 1 BY 1
009560         UNTIL REGION-IX > C-REGION-CNT.
009570
009580
009590 8041-REGION-REVENUE-LINE.
009600
009610     MOVE C-REGION-KEY (REGION-IX) TO TRIM-SRC.
009620     PERFORM 9700-TRIM-FIELD.
009630     MOVE C-REGION-REVENUE (REGION-IX) TO FMT-AMOUNT-IN.
009640     PERFORM 8900-FORMAT-AMOUNT.
009650     MOVE SPACES TO LINE-BUFFER-TEXT.
009660     STRING '  ' DELIMITED BY SIZE
009670            TRIM-RESULT (1:TRIM-LEN) DELIMITED BY SIZE
009680            ' => ' DELIMITED BY SIZE
009690            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
009700         INTO LINE-BUFFER-TEXT
009710     END-STRING.
009720     MOVE 1 TO ADV-LINES.
009730     PERFORM 9800-WRITE-LINE.
009740 8041-EXIT.
009750     EXIT.
009760
009770
009780 8050-WRITE-PROFIT-BY-REGION.
009790
009800     MOVE SPACES TO LINE-BUFFER-TEXT.
009810     MOVE 'Profit By Region:' TO LINE-BUFFER-TEXT.
009820     MOVE 2 TO ADV-LINES.
009830     PERFORM 9800-WRITE-LINE.
009840     PERFORM 8051-REGION-PROFIT-LINE THRU 8051-EXIT
009850         VARYING REGION-IX FROM 1 BY 1
009860         UNTIL REGION-IX > C-REGION-CNT.
009870
009880
009890 8051-REGION-PROFIT-LINE.
009900
009910     MOVE C-REGION-KEY (REGION-IX) TO TRIM-SRC.
009920     PERFORM 9700-TRIM-FIELD.
009930     MOVE C-REGION-PROFIT (REGION-IX) TO FMT-AMOUNT-IN.
009940     PERFORM 8900-FORMAT-AMOUNT.
009950     MOVE SPACES TO LINE-BUFFER-TEXT.
009960     STRING '  ' DELIMITED BY SIZE
009970            TRIM-RESULT (1:TRIM-LEN) DELIMITED BY SIZE
009980            ' => ' DELIMITED BY SIZE
009990            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
010000         INTO LINE-BUFFER-TEXT
010010     END-STRING.
010020     MOVE 1 TO ADV-LINES.
010030     PERFORM 9800-WRITE-LINE.
010040 8051-EXIT.
010050     EXIT.
010060
010070
010080 8060-WRITE-REVENUE-BY-ITEM.
010090
010100     MOVE SPACES TO LINE-BUFFER-TEXT.
010110     MOVE 'Revenue By Item Type:' TO LINE-BUFFER-TEXT.
010120     MOVE 2 TO ADV-LINES.
010130     PERFORM 9800-WRITE-LINE.
010140     PERFORM 8061-ITEM-REVENUE-LINE THRU 8061-EXIT
010150         VARYING ITEM-IX FROM 1 BY 1
010160         UNTIL ITEM-IX > C-ITEM-CNT.
010170
010180
010190 8061-ITEM-REVENUE-LINE.
010200
010210     MOVE C-ITEM-KEY (ITEM-IX) TO TRIM-SRC.
010220     PERFORM 9700-TRIM-FIELD.
010230     MOVE C-ITEM-REVENUE (ITEM-IX) TO FMT-AMOUNT-IN.
010240     PERFORM 8900-FORMAT-AMOUNT.
010250     MOVE SPACES TO LINE-BUFFER-TEXT.
010260     STRING '  ' DELIMITED BY SIZE
010270            TRIM-RESULT (1:TRIM-LEN) DELIMITED BY SIZE
010280            ' => ' DELIMITED BY SIZE
010290            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
010300         INTO LINE-BUFFER-TEXT
010310     END-STRING.
010320     MOVE 1 TO ADV-LINES.
010330     PERFORM 9800-WRITE-LINE.
010340 8061-EXIT.
010350     EXIT.
010360
010370
010380 8070-WRITE-UNITS-BY-COUNTRY.
010390
010400     MOVE SPACES TO LINE-BUFFER-TEXT.
010410     MOVE 'Units Sold By Country:' TO LINE-BUFFER-TEXT.
010420     MOVE 2 TO ADV-LINES.
010430     PERFORM 9800-WRITE-LINE.
010440     PERFORM 8071-COUNTRY-UNITS-LINE THRU 8071-EXIT
010450         VARYING COUNTRY-IX FROM 1 BY 1
010460         UNTIL COUNTRY-IX > C-COUNTRY-CNT.
010470
010480
010490 8071-COUNTRY-UNITS-LINE.
010500
010510     MOVE C-COUNTRY-KEY (COUNTRY-IX) TO TRIM-SRC.
010520     PERFORM 9700-TRIM-FIELD.
010530     MOVE C-COUNTRY-UNITS (COUNTRY-IX) TO FMT-INT-IN.
010540     PERFORM 8950-FORMAT-INTEGER.
010550     MOVE SPACES TO LINE-BUFFER-TEXT.
010560     STRING '  ' DELIMITED BY SIZE
010570            TRIM-RESULT (1:TRIM-LEN) DELIMITED BY SIZE
010580            ' => ' DELIMITED BY SIZE
010590            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
010600         INTO LINE-BUFFER-TEXT
010610     END-STRING.
010620     MOVE 1 TO ADV-LINES.
010630     PERFORM 9800-WRITE-LINE.
010640 8071-EXIT.
010650     EXIT.
010660
010670
010680 8080-WRITE-MONTHLY-REVENUE.
010690
010700     MOVE SPACES TO LINE-BUFFER-TEXT.
010710     MOVE 'Monthly Revenue:' TO LINE-BUFFER-TEXT.
010720     MOVE 2 TO ADV-LINES.
010730     PERFORM 9800-WRITE-LINE.
010740     PERFORM 8081-MONTH-REVENUE-LINE THRU 8081-EXIT
010750         VARYING MONTH-IX FROM 1 BY 1
010760         UNTIL MONTH-IX > C-MONTH-CNT.
010770
010780
010790 8081-MONTH-REVENUE-LINE.
010800
010810     MOVE C-MONTH-KEY (MONTH-IX) TO MONTH-KEY-BUILD-N.
010820     MOVE SPACES TO MONTH-DISPLAY.
010830     STRING MKB-CCYY DELIMITED BY SIZE
010840            '-' DELIMITED BY SIZE
010850            MKB-MM DELIMITED BY SIZE
010860         INTO MONTH-DISPLAY
010870     END-STRING.
010880     MOVE C-MONTH-REVENUE (MONTH-IX) TO FMT-AMOUNT-IN.
010890     PERFORM 8900-FORMAT-AMOUNT.
010900     MOVE SPACES TO LINE-BUFFER-TEXT.
010910     STRING '  ' DELIMITED BY SIZE
010920            MONTH-DISPLAY DELIMITED BY SIZE
010930            ' => ' DELIMITED BY SIZE
010940            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
010950         INTO LINE-BUFFER-TEXT
010960     END-STRING.
010970     MOVE 1 TO ADV-LINES.
010980     PERFORM 9800-WRITE-LINE.
010990 8081-EXIT.
011000     EXIT.
011010
011020
011030 8090-WRITE-TOP5-ORDERS.
011040
011050     MOVE SPACES TO LINE-BUFFER-TEXT.
011060     MOVE 'Top 5 Profitable Orders:' TO LINE-BUFFER-TEXT.
011070     MOVE 2 TO ADV-LINES.
011080     PERFORM 9800-WRITE-LINE.
011090     PERFORM 8091-TOP5-LINE THRU 8091-EXIT
011100         VARYING TOPN-IX FROM 1 BY 1
011110         UNTIL TOPN-IX > C-TOPN-CNT.
011120
011130
011140 8091-TOP5-LINE.
011150
011160     MOVE C-TOPN-ORDER-ID (TOPN-IX) TO FMT-INT-IN.
011170     PERFORM 8950-FORMAT-INTEGER.
011180     MOVE FMT-RESULT TO TOPN-ORDERID-TXT.
011190     MOVE FMT-LEN    TO TOPN-ORDERID-LEN.
011200
011210     MOVE C-TOPN-COUNTRY (TOPN-IX) TO TRIM-SRC.
011220     PERFORM 9700-TRIM-FIELD.
011230     MOVE TRIM-RESULT TO TOPN-COUNTRY-TXT.
011240     MOVE TRIM-LEN    TO TOPN-COUNTRY-LEN.
011250
011260     MOVE C-TOPN-ITEM-TYPE (TOPN-IX) TO TRIM-SRC.
011270     PERFORM 9700-TRIM-FIELD.
011280     MOVE TRIM-RESULT TO TOPN-ITEM-TXT.
011290     MOVE TRIM-LEN    TO TOPN-ITEM-LEN.
011300
011310     MOVE C-TOPN-PROFIT (TOPN-IX) TO FMT-AMOUNT-IN.
011320     PERFORM 8900-FORMAT-AMOUNT.
011330     MOVE FMT-RESULT TO TOPN-PROFIT-TXT.
011340     MOVE FMT-LEN    TO TOPN-PROFIT-LEN.
011350
011360     MOVE SPACES TO LINE-BUFFER-TEXT.
011370     STRING TOPN-ORDERID-TXT (1:TOPN-ORDERID-LEN)
011380                DELIMITED BY SIZE
011390            ' | ' DELIMITED BY SIZE
011400            TOPN-COUNTRY-TXT (1:TOPN-COUNTRY-LEN)
011410                DELIMITED BY SIZE
011420            ' | ' DELIMITED BY SIZE
011430            TOPN-ITEM-TXT (1:TOPN-ITEM-LEN) DELIMITED BY SIZE
011440            ' | Profit: ' DELIMITED BY SIZE
011450            TOPN-PROFIT-TXT (1:TOPN-PROFIT-LEN) DELIMITED BY SIZE
011460         INTO LINE-BUFFER-TEXT
011470     END-STRING.
011480     MOVE 1 TO ADV-LINES.
011490     PERFORM 9800-WRITE-LINE.
011500 8091-EXIT.
011510     EXIT.
011520
011530
011540 8100-WRITE-REVENUE-STATS.
011550
011560     MOVE SPACES TO LINE-BUFFER-TEXT.
011570     MOVE 'Revenue Statistics:' TO LINE-BUFFER-TEXT.
011580     MOVE 2 TO ADV-LINES.
011590     PERFORM 9800-WRITE-LINE.
011600
011610     MOVE C-STAT-COUNT TO FMT-INT-IN.
011620     PERFORM 8950-FORMAT-INTEGER.
011630     MOVE SPACES TO LINE-BUFFER-TEXT.
011640     STRING 'Count: ' DELIMITED BY SIZE
011650            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
011660         INTO LINE-BUFFER-TEXT
011670     END-STRING.
011680     MOVE 1 TO ADV-LINES.
011690     PERFORM 9800-WRITE-LINE.
011700
011710     MOVE C-STAT-MIN TO FMT-AMOUNT-IN.
011720     PERFORM 8900-FORMAT-AMOUNT.
011730     MOVE SPACES TO LINE-BUFFER-TEXT.
011740     STRING 'Min: ' DELIMITED BY SIZE
011750            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
011760         INTO LINE-BUFFER-TEXT
011770     END-STRING.
011780     MOVE 1 TO ADV-LINES.
011790     PERFORM 9800-WRITE-LINE.
011800
011810     MOVE C-STAT-MAX TO FMT-AMOUNT-IN.
011820     PERFORM 8900-FORMAT-AMOUNT.
011830     MOVE SPACES TO LINE-BUFFER-TEXT.
011840     STRING 'Max: ' DELIMITED BY SIZE
011850            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
011860         INTO LINE-BUFFER-TEXT
011870     END-STRING.
011880     MOVE 1 TO ADV-LINES.
011890     PERFORM 9800-WRITE-LINE.
011900
011910     MOVE C-STAT-AVG TO FMT-AMOUNT-IN.
011920     PERFORM 8900-FORMAT-AMOUNT.
011930     MOVE SPACES TO LINE-BUFFER-TEXT.
011940     STRING 'Average: ' DELIMITED BY SIZE
011950            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
011960         INTO LINE-BUFFER-TEXT
011970     END-STRING.
011980     MOVE 1 TO ADV-LINES.
011990     PERFORM 9800-WRITE-LINE.
012000
012010     MOVE C-STAT-SUM TO FMT-AMOUNT-IN.
012020     PERFORM 8900-FORMAT-AMOUNT.
012030     MOVE SPACES TO LINE-BUFFER-TEXT.
012040     STRING 'Sum: ' DELIMITED BY SIZE
012050            FMT-RESULT (1:FMT-LEN) DELIMITED BY SIZE
012060         INTO LINE-BUFFER-TEXT
012070     END-STRING.
012080     MOVE 1 TO ADV-LINES.
012090     PERFORM 9800-WRITE-LINE.
012100
012110
012120* ***************************************************************
012130* 8900-FORMAT-AMOUNT -- EDIT A SIGNED AMOUNT AND STRIP LEADING
012140* SPACES.  CALLER LOADS FMT-AMOUNT-IN; RESULT IN FMT-RESULT
012150* (1:FMT-LEN).
012160* ***************************************************************
012170 8900-FORMAT-AMOUNT.
012180
012190     MOVE FMT-AMOUNT-IN TO FMT-ED-AMOUNT.
012200     MOVE 1 TO FMT-START.
012210     PERFORM 8910-SKIP-LEAD-SPACE THRU 8910-EXIT
012220         UNTIL FMT-ED-AMOUNT (FMT-START:1) NOT = SPACE.
012230     COMPUTE FMT-LEN = 14 - FMT-START + 1.
012240     MOVE SPACES TO FMT-RESULT.
012250     MOVE FMT-ED-AMOUNT (FMT-START:FMT-LEN)
012260                              TO FMT-RESULT (1:FMT-LEN).
012270
012280
012290 8910-SKIP-LEAD-SPACE.
012300
012310     ADD 1 TO FMT-START.
012320 8910-EXIT.
012330     EXIT.
012340
012350
012360* ***************************************************************
012370* 8950-FORMAT-INTEGER -- EDIT AN UNSIGNED INTEGER AND STRIP
012380* LEADING SPACES.  CALLER LOADS FMT-INT-IN; RESULT IN FMT-RESULT
012390* (1:FMT-LEN).
012400* ***************************************************************
012410 8950-FORMAT-INTEGER.
012420
012430     MOVE FMT-INT-IN TO FMT-ED-INT.
012440     MOVE 1 TO FMT-START.
012450     PERFORM 8960-SKIP-LEAD-SPACE THRU 8960-EXIT
012460         UNTIL FMT-ED-INT (FMT-START:1) NOT = SPACE.
012470     COMPUTE FMT-LEN = 10 - FMT-START + 1.
012480     MOVE SPACES TO FMT-RESULT.
012490     MOVE FMT-ED-INT (FMT-START:FMT-LEN)
012500                           TO FMT-RESULT (1:FMT-LEN).
012510
012520
012530 8960-SKIP-LEAD-SPACE.
012540
012550     ADD 1 TO FMT-START.
012560 8960-EXIT.
012570     EXIT.
012580
012590
012600* ***************************************************************
012610* 9800-WRITE-LINE -- SINGLE CHOKEPOINT FOR ALL REPORT WRITES.
012620* CALLER SETS LINE-BUFFER-TEXT AND ADV-LINES (2 = BLANK LINE
012630* BEFORE A SECTION HEADER, 1 = ORDINARY DETAIL LINE).
012640* ***************************************************************
012650 9800-WRITE-LINE.
012660
012670     WRITE SALES-PRT-REC FROM LINE-BUFFER
012680         AFTER ADVANCING ADV-LINES LINES.
012690     ADD 1 TO LINE-CTR.
